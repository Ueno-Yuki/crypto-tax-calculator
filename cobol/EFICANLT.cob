000100*****************************************************************         
000200*   PROGRAMME EFICANLT                                          *         
000300*   LANGAGE COBOL                                               *         
000400*                                                                *        
000500*   PILOTE DU LOT DE CALCUL DE LA PLUS-VALUE DE CESSION          *        
000600*   D'ACTIFS NUMERIQUES PAR LA METHODE DU PRIX MOYEN PONDERE    *         
000700*   (PMP) - LECTURE DU FICHIER DE MOUVEMENTS, REGROUPEMENT PAR  *         
000800*   SYMBOLE, TRI CHRONOLOGIQUE PAR SYMBOLE, APPEL DE LA          *        
000900*   CALCULETTE EFICANPM ET EDITION DES RESULTATS.                *        
001000*****************************************************************         
001100 IDENTIFICATION DIVISION.                                                 
001200*----------------------------------------------------------------*        
001300 PROGRAM-ID. EFICANLT.                                                    
001400 AUTHOR. B. PELLETIER.                                                    
001500 INSTALLATION. DGFIP - CENTRE INFORMATIQUE EFI.                           
001600 DATE-WRITTEN. 20/03/87.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY. DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.                    
001900*----------------------------------------------------------------*        
002000*   HISTORIQUE DES MODIFICATIONS                                *         
002100*   -----------------------------                                *        
002200*   20/03/87 BP        CREATION - CALCULETTE PMP SUR CESSIONS   *         
002300*            DE VALEURS MOBILIERES ET DROITS SOCIAUX.            *        
002400*   14/11/89 BP        CORRECTION ARRONDI PRIX MOYEN (DEMANDE   *         
002500*            DU BUREAU CF2).                                     *        
002600*   02/05/91 JLR       AJOUT CONTROLE DE DEBORDEMENT DE TABLE.   *        
002700*   19/09/94 JLR       MISE A JOUR LIBELLES EDITION (CIRC. 94).  *        
002800*   08/01/98 MCD       PASSAGE AN 2000 - DATES SUR 4 POSITIONS   *        
002900*            DE SIECLE (ANCIENNEMENT 2 POSITIONS).              *         
003000*   22/06/99 MCD       RECETTE AN 2000 - AUCUNE ANOMALIE.        *        
003100*   TK19-0112                                                    *        
003200*   20/03/19 BP        EXTENSION A LA TAXATION DES CESSIONS      *        
003300*            D'ACTIFS NUMERIQUES (ART. 150 VH BIS CGI, LOI DE    *        
003400*            FINANCES 2019) - REPRISE DU MOTEUR PMP VALEURS      *        
003500*            MOBILIERES, GENERALISATION DU REGROUPEMENT PAR      *        
003600*            SYMBOLE (PLUSIEURS CRYPTO-MONNAIES PAR CONTRIBUABLE *        
003700*            DESORMAIS POSSIBLE, CONTRE UN SEUL PORTEFEUILLE     *        
003800*            AVANT CETTE VERSION).                              *         
003900*   TK19-0112                                                    *        
004000*   04/04/19 BP        AJOUT DES TYPES DE MOUVEMENT ENVOI ET     *        
004100*            RECEPTION (TRANSFERTS DE PORTEFEUILLE A PORTE-     *         
004200*            FEUILLE SANS CESSION FISCALE).                      *        
004300*   TK20-0031                                                    *        
004400*   14/01/20 BP        FIABILISATION DU TRI PAR SYMBOLE (TRI     *        
004500*            INSTABLE CONSTATE SUR MOUVEMENTS DE MEME DATE).     *        
004600*   TK21-0204                                                    *        
004700*   11/06/21 BP        AJOUT DE L'ETAT LISTING CANLIST ET DU     *        
004800*            FICHIER DE TOTAUX GENERAUX SEPARE CANRSLT.          *        
004900*   TK23-0077                                                    *        
005000*   17/02/23 SG        CORRECTION PLANCHER A ZERO DU SOLDE APRES *        
005100*            CESSION QUASI TOTALE (DERIVE D'ARRONDI PMP).        *        
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS MAJUSCULES IS 'A' THRU 'Z'                                     
005800     UPSI-0 ON STATUS IS W-TRACE-ON                                       
005900             OFF STATUS IS W-TRACE-OFF.                                   
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT CANTRAN-FILE ASSIGN TO CANTRAN                                
006300            ORGANIZATION IS SEQUENTIAL                                    
006400            ACCESS MODE IS SEQUENTIAL                                     
006500            FILE STATUS IS CANTRAN-FS.                                    
006600     SELECT CANSYNT-FILE ASSIGN TO CANSYNT                                
006700            ORGANIZATION IS SEQUENTIAL                                    
006800            ACCESS MODE IS SEQUENTIAL                                     
006900            FILE STATUS IS CANSYNT-FS.                                    
007000     SELECT CANRSLT-FILE ASSIGN TO CANRSLT                                
007100            ORGANIZATION IS SEQUENTIAL                                    
007200            ACCESS MODE IS SEQUENTIAL                                     
007300            FILE STATUS IS CANRSLT-FS.                                    
007400     SELECT CANLIST-FILE ASSIGN TO CANLIST                                
007500            ORGANIZATION IS SEQUENTIAL                                    
007600            ACCESS MODE IS SEQUENTIAL                                     
007700            FILE STATUS IS CANLIST-FS.                                    
007800*----------------------------------------------------------------*        
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100 FD  CANTRAN-FILE                                                         
008200     RECORDING MODE IS F.                                                 
008300 01  CANTF-REC.                                                           
008400     COPY XCANTXN REPLACING 'X' BY 'CANTF'.                               
008500*                                                                         
008600 FD  CANSYNT-FILE                                                         
008700     RECORDING MODE IS F.                                                 
008800 01  CANSM-REC-OUT.                                                       
008900     COPY XCANSUM REPLACING 'X' BY 'CANSF'.                               
009000*                                                                         
009100 FD  CANRSLT-FILE                                                         
009200     RECORDING MODE IS F.                                                 
009300 01  CANRS-REC-OUT.                                                       
009400     COPY XCANRES REPLACING 'X' BY 'CANRF'.                               
009500*                                                                         
009600 FD  CANLIST-FILE                                                         
009700     RECORDING MODE IS F.                                                 
009800 01  CANLIST-REC.                                                         
009900     05  CL-SYMBOLE          PIC X(10).                                   
010000     05  FILLER              PIC X(02) VALUE SPACES.                      
010100     05  CL-HOLDINGS         PIC Z(09)9.99999999-.                        
010200     05  FILLER              PIC X(02) VALUE SPACES.                      
010300     05  CL-COUT             PIC Z(11)9.99999999-.                        
010400     05  FILLER              PIC X(02) VALUE SPACES.                      
010500     05  CL-CESSIONS         PIC Z(11)9.99999999-.                        
010600     05  FILLER              PIC X(02) VALUE SPACES.                      
010700     05  CL-PLUS-VALUE       PIC Z(11)9.99999999-.                        
010800     05  FILLER              PIC X(01) VALUE SPACE.                       
010900     05  CL-SENS             PIC X(01).                                   
011000     05  FILLER              PIC X(20) VALUE SPACES.                      
011100 01  CANLIST-TOTAL-REC REDEFINES CANLIST-REC.                             
011200*       VUE DE LA LIGNE DE TOTAL GENERAL (910-IMPRIMER-TOTAL) -           
011300*       MEME GABARIT QUE LA LIGNE SYMBOLE, LIBELLES DIFFERENTS.           
011400     05  CT-LIBELLE          PIC X(14).                                   
011500     05  FILLER              PIC X(20).                                   
011600     05  CT-COUT             PIC Z(11)9.99999999-.                        
011700     05  FILLER              PIC X(02) VALUE SPACES.                      
011800     05  CT-CESSIONS         PIC Z(11)9.99999999-.                        
011900     05  FILLER              PIC X(02) VALUE SPACES.                      
012000     05  CT-PLUS-VALUE       PIC Z(11)9.99999999-.                        
012100     05  FILLER              PIC X(22).                                   
012200*----------------------------------------------------------------*        
012300 WORKING-STORAGE SECTION.                                                 
012400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
012500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
012600-    'VARS START:23/02/2309:14:02BPELLETIER    EFICANLT 0000400004        
012700-    'EFI.PRD.PGM                                 SLAT VARS END'.         
012800 01  SLATVARS-CHAMPS REDEFINES SLATVARS.                                  
012900     05  FILLER             PIC X(11).                                    
013000     05  SV-DATE-COMPIL     PIC X(08).                                    
013100     05  SV-HEURE-COMPIL    PIC X(08).                                    
013200     05  FILLER             PIC X(95).                                    
013300*       DECOUPAGE DU BLOC SLAT VARS, EXPLOITE PAR LES OUTILS              
013400*       DE SUIVI DE PARC ATELIER (NON UTILISE PAR LE LOT).                
013500*                                                                         
013600 01  VERSION PIC X(23) VALUE 'EFICANLT 04 DU 17/02/23'.                   
013700*                                                                         
013800*   COMPTEURS ET INDICATEURS GENERAUX                                     
013900*   ----------------------------------                                    
014000 77  W-MAX-TRANSACTIONS     PIC 9(04) COMP VALUE 1500.                    
014100 77  W-MAX-SYMBOLES         PIC 9(03) COMP VALUE 150.                     
014200 77  W-NB-TRANSACTIONS      PIC 9(04) COMP VALUE ZERO.                    
014300 77  W-NB-SYMBOLES          PIC 9(03) COMP VALUE ZERO.                    
014400 77  W-IND-FIN-LECTURE      PIC X(01) VALUE 'N'.                          
014500     88  W-FIN-LECTURE          VALUE 'O'.                                
014600 77  W-SYM-TROUVE           PIC X(01) VALUE 'N'.                          
014700     88  W-SYMBOLE-TROUVE       VALUE 'O'.                                
014800 77  IND-SYM                PIC S9(04) BINARY VALUE ZERO.                 
014900 77  IND-POS                PIC S9(04) BINARY VALUE ZERO.                 
015000 77  IND-I                  PIC S9(04) BINARY VALUE ZERO.                 
015100 77  IND-J                  PIC S9(04) BINARY VALUE ZERO.                 
015200*                                                                         
015300*   DATE DU TRAITEMENT (POUR LE FICHIER DE TOTAUX)                        
015400*   ------------------------------------------------                      
015500 01  W-DATE-SYSTEME.                                                      
015600     05  W-DS-AAAA          PIC 9(04).                                    
015700     05  W-DS-MM            PIC 9(02).                                    
015800     05  W-DS-JJ            PIC 9(02).                                    
015900 01  W-DATE-SYSTEME-R REDEFINES W-DATE-SYSTEME PIC 9(08).                 
016000*                                                                         
016100*   LE COMMUTATEUR UPSI-0 (TRACE ATELIER) EST DECLARE EN                  
016200*   SPECIAL-NAMES CI-DESSUS - W-TRACE-ON / W-TRACE-OFF Y SONT             
016300*   DIRECTEMENT UTILISABLES COMME NOMS DE CONDITION.                      
016400*                                                                         
016500*   TABLE DE TOUTES LES TRANSACTIONS LUES, DANS L'ORDRE DU                
016600*   FICHIER D'ENTREE (REGROUPEMENT PAR SYMBOLE FAIT A PART)               
016700*   --------------------------------------------------------              
016800 01  W-TXN-TABLE.                                                         
016900     05  W-TXN-LIGNE OCCURS 1500 TIMES.                                   
017000         COPY XCANTXN REPLACING 'X' BY 'CANTX'.                           
017100*                                                                         
017200*   TABLE DE TRAVAIL - TRANSACTIONS D'UN SEUL SYMBOLE, DANS               
017300*   L'ORDRE DU FICHIER PUIS, APRES 400-TRIER-SYMBOLE, TRIEES              
017400*   PAR DATE ET NUMERO DE SEQUENCE (TRI STABLE)                           
017500*   --------------------------------------------------------              
017600 01  W-TXN-SYMBOLE.                                                       
017700     05  W-TXNS-LIGNE OCCURS 1500 TIMES.                                  
017800         COPY XCANTXN REPLACING 'X' BY 'CANTS'.                           
017900*                                                                         
018000*   ZONE DE DECALAGE POUR LE TRI PAR INSERTION (400-TRIER)                
018100*   --------------------------------------------------------              
018200 01  W-TXN-ELEMENT.                                                       
018300     COPY XCANTXN REPLACING 'X' BY 'CANTE'.                               
018400*                                                                         
018500*   TABLE DES SYMBOLES DISTINCTS, DANS L'ORDRE DE PREMIERE                
018600*   APPARITION AU FICHIER D'ENTREE - CHAQUE POSTE PORTE AUSSI             
018700*   L'ARTICLE DE SYNTHESE QUI SERA ECRIT SUR CANSYNT                      
018800*   --------------------------------------------------------              
018900 01  W-SYM-TABLE.                                                         
019000     05  W-SYM-LIGNE OCCURS 150 TIMES.                                    
019100         10  CANSM-REC.                                                   
019200             COPY XCANSUM REPLACING 'X' BY 'CANSM'.                       
019300         10  SYM-NB-TXN      PIC 9(04) COMP VALUE ZERO.                   
019400         10  SYM-TXN-IDX OCCURS 1500 TIMES                                
019500                          PIC 9(04) COMP VALUE ZERO.                      
019600*                                                                         
019700*   ARTICLE DE TOTAUX GENERAUX (ECRIT UNE FOIS EN FIN DE LOT)             
019800*   --------------------------------------------------------              
019900 01  W-RESULT-REC.                                                        
020000     COPY XCANRES REPLACING 'X' BY 'CANRS'.                               
020100*                                                                         
020200*   CODES RETOUR FICHIERS                                                 
020300*   ----------------------                                                
020400 01  CANTRAN-FS             PIC XX VALUE '00'.                            
020500 01  CANSYNT-FS             PIC XX VALUE '00'.                            
020600 01  CANRSLT-FS             PIC XX VALUE '00'.                            
020700 01  CANLIST-FS             PIC XX VALUE '00'.                            
020800*----------------------------------------------------------------*        
020900 PROCEDURE DIVISION.                                                      
021000*----------------------------------------------------------------*        
021100 100-DEBUT-TRAITEMENT.                                                    
021200     PERFORM 000-INITIALISER                                              
021300     PERFORM 110-OUVRIR-FICHIERS                                          
021400     PERFORM 200-LIRE-TRANSACTIONS THRU 200-EXIT                          
021500        UNTIL W-FIN-LECTURE                                               
021600     IF W-NB-TRANSACTIONS = ZERO                                          
021700        PERFORM 300-CAS-FICHIER-VIDE                                      
021800     ELSE                                                                 
021900        PERFORM 500-TRAITER-SYMBOLES THRU 500-EXIT                        
022000           VARYING IND-SYM FROM 1 BY 1                                    
022100              UNTIL IND-SYM > W-NB-SYMBOLES                               
022200     END-IF                                                               
022300     PERFORM 900-ECRIRE-RESULTAT                                          
022400     PERFORM 910-IMPRIMER-TOTAL                                           
022500     PERFORM 190-FERMER-FICHIERS                                          
022600     STOP RUN.                                                            
022700*----------------------------------------------------------------*        
022800 000-INITIALISER.                                                         
022900     INITIALIZE W-RESULT-REC W-TXN-TABLE W-SYM-TABLE                      
023000     MOVE ZERO TO W-NB-TRANSACTIONS W-NB-SYMBOLES                         
023100     MOVE 'N'  TO W-IND-FIN-LECTURE                                       
023200     ACCEPT W-DATE-SYSTEME FROM DATE YYYYMMDD                             
023300     MOVE W-DS-AAAA TO CANRS-DT-AAAA                                      
023400     MOVE W-DS-MM   TO CANRS-DT-MM                                        
023500     MOVE W-DS-JJ   TO CANRS-DT-JJ                                        
023600     IF W-TRACE-ON                                                        
023700        DISPLAY 'EFICANLT - DEBUT DE TRAITEMENT ' VERSION                 
023800     END-IF                                                               
023900     .                                                                    
024000*----------------------------------------------------------------*        
024100 110-OUVRIR-FICHIERS.                                                     
024200     OPEN INPUT  CANTRAN-FILE                                             
024300     OPEN OUTPUT CANSYNT-FILE                                             
024400     OPEN OUTPUT CANRSLT-FILE                                             
024500     OPEN OUTPUT CANLIST-FILE                                             
024600     IF CANTRAN-FS NOT = '00'                                             
024700        DISPLAY 'EFICANLT - OUVERTURE CANTRAN IMPOSSIBLE '                
024800                CANTRAN-FS                                                
024900        GO TO 999-ANOMALIE                                                
025000     END-IF                                                               
025100     .                                                                    
025200*----------------------------------------------------------------*        
025300 190-FERMER-FICHIERS.                                                     
025400     CLOSE CANTRAN-FILE CANSYNT-FILE CANRSLT-FILE CANLIST-FILE            
025500     .                                                                    
025600*----------------------------------------------------------------*        
025700*   LECTURE D'UNE TRANSACTION, NORMALISATION DU TYPE ET                   
025800*   RANGEMENT DANS LA TABLE DU SYMBOLE CORRESPONDANT                      
025900*----------------------------------------------------------------*        
026000 200-LIRE-TRANSACTIONS.                                                   
026100     READ CANTRAN-FILE                                                    
026200        AT END                                                            
026300           MOVE 'O' TO W-IND-FIN-LECTURE                                  
026400           GO TO 200-EXIT                                                 
026500     END-READ                                                             
026600     ADD 1 TO W-NB-TRANSACTIONS                                           
026700     IF W-NB-TRANSACTIONS > W-MAX-TRANSACTIONS                            
026800        DISPLAY 'EFICANLT - DEBORDEMENT TABLE TRANSACTIONS'               
026900        GO TO 999-ANOMALIE                                                
027000     END-IF                                                               
027100     MOVE CANTF-REC TO W-TXN-LIGNE (W-NB-TRANSACTIONS)                    
027200     PERFORM 050-NORMALISER-TYPE                                          
027300     PERFORM 210-RANGER-SYMBOLE                                           
027400     .                                                                    
027500 200-EXIT.                                                                
027600     EXIT.                                                                
027700*----------------------------------------------------------------*        
027800*   REGLE 1 - NORMALISATION DU TYPE DE MOUVEMENT EN MAJUSCULES            
027900*   PUIS CODIFICATION INTERNE (1 ACHAT, 2 CESSION, 3 ENVOI,               
028000*   4 RECEPTION, 9 TYPE NON RECONNU - AUCUNE INCIDENCE SUR LES            
028100*   CUMULS, CF. REGLE 5 TRAITEE PAR EFICANPM)                             
028200*----------------------------------------------------------------*        
028300 050-NORMALISER-TYPE.                                                     
028400     INSPECT CANTX-TYPE (W-NB-TRANSACTIONS)                               
028500        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                           
028600                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
028700     EVALUATE CANTX-TYPE (W-NB-TRANSACTIONS)                              
028800        WHEN 'BUY    '                                                    
028900           MOVE 1 TO CANTX-TYPE-CODE (W-NB-TRANSACTIONS)                  
029000        WHEN 'SELL   '                                                    
029100           MOVE 2 TO CANTX-TYPE-CODE (W-NB-TRANSACTIONS)                  
029200        WHEN 'SEND   '                                                    
029300           MOVE 3 TO CANTX-TYPE-CODE (W-NB-TRANSACTIONS)                  
029400        WHEN 'RECEIVE'                                                    
029500           MOVE 4 TO CANTX-TYPE-CODE (W-NB-TRANSACTIONS)                  
029600        WHEN OTHER                                                        
029700           MOVE 9 TO CANTX-TYPE-CODE (W-NB-TRANSACTIONS)                  
029800     END-EVALUATE                                                         
029900     .                                                                    
030000*----------------------------------------------------------------*        
030100*   REGLE 3 (BATCH FLOW) - REGROUPEMENT PAR SYMBOLE DANS                  
030200*   L'ORDRE DE PREMIERE APPARITION AU FICHIER D'ENTREE                    
030300*----------------------------------------------------------------*        
030400 210-RANGER-SYMBOLE.                                                      
030500     MOVE 1   TO IND-SYM                                                  
030600     MOVE 'N' TO W-SYM-TROUVE                                             
030700     PERFORM 215-CHERCHER-SYMBOLE THRU 215-EXIT                           
030800        UNTIL IND-SYM > W-NB-SYMBOLES                                     
030900           OR W-SYMBOLE-TROUVE                                            
031000     IF NOT W-SYMBOLE-TROUVE                                              
031100        ADD 1 TO W-NB-SYMBOLES                                            
031200        IF W-NB-SYMBOLES > W-MAX-SYMBOLES                                 
031300           DISPLAY 'EFICANLT - DEBORDEMENT TABLE SYMBOLES'                
031400           GO TO 999-ANOMALIE                                             
031500        END-IF                                                            
031600        MOVE CANTX-SYMBOLE (W-NB-TRANSACTIONS)                            
031700                         TO CANSM-SYMBOLE (W-NB-SYMBOLES)                 
031800     END-IF                                                               
031900     ADD 1 TO SYM-NB-TXN (IND-SYM)                                        
032000     MOVE W-NB-TRANSACTIONS                                               
032100          TO SYM-TXN-IDX (IND-SYM SYM-NB-TXN (IND-SYM))                   
032200     .                                                                    
032300*----------------------------------------------------------------*        
032400 215-CHERCHER-SYMBOLE.                                                    
032500     IF CANSM-SYMBOLE (IND-SYM) =                                         
032600           CANTX-SYMBOLE (W-NB-TRANSACTIONS)                              
032700        MOVE 'O' TO W-SYM-TROUVE                                          
032800     ELSE                                                                 
032900        ADD 1 TO IND-SYM                                                  
033000     END-IF                                                               
033100     .                                                                    
033200 215-EXIT.                                                                
033300     EXIT.                                                                
033400*----------------------------------------------------------------*        
033500*   LE FICHIER D'ENTREE EST VIDE - ON EMET UN ARTICLE DE TOTAUX           
033600*   A ZERO SANS AUCUN ARTICLE DE SYNTHESE (REGLE 2 DU LOT)                
033700*----------------------------------------------------------------*        
033800 300-CAS-FICHIER-VIDE.                                                    
033900     DISPLAY 'EFICANLT - AUCUNE TRANSACTION EN ENTREE'                    
034000     .                                                                    
034100*----------------------------------------------------------------*        
034200*   TRAITEMENT D'UN SYMBOLE - COPIE DE SES TRANSACTIONS DANS LA           
034300*   TABLE DE TRAVAIL, TRI CHRONOLOGIQUE, APPEL DE LA CALCULETTE           
034400*   PMP EFICANPM, CUMUL DES TOTAUX GENERAUX ET EDITION                    
034500*----------------------------------------------------------------*        
034600 500-TRAITER-SYMBOLES.                                                    
034700     PERFORM 410-COPIER-TRANSACTION THRU 410-EXIT                         
034800        VARYING IND-POS FROM 1 BY 1                                       
034900           UNTIL IND-POS > SYM-NB-TXN (IND-SYM)                           
035000     PERFORM 400-TRIER-SYMBOLE THRU 400-EXIT                              
035100     CALL 'EFICANPM' USING W-TXN-SYMBOLE                                  
035200                           SYM-NB-TXN (IND-SYM)                           
035300                           CANSM-REC (IND-SYM)                            
035400     PERFORM 520-CUMULER-TOTAUX                                           
035500     PERFORM 505-POSITIONNER-SENS                                         
035600     PERFORM 510-ECRIRE-SYMBOLE                                           
035700     PERFORM 530-IMPRIMER-LIGNE                                           
035800     .                                                                    
035900 500-EXIT.                                                                
036000     EXIT.                                                                
036100*----------------------------------------------------------------*        
036200 410-COPIER-TRANSACTION.                                                  
036300     MOVE W-TXN-LIGNE (SYM-TXN-IDX (IND-SYM IND-POS))                     
036400       TO W-TXNS-LIGNE (IND-POS)                                          
036500     .                                                                    
036600 410-EXIT.                                                                
036700     EXIT.                                                                
036800*----------------------------------------------------------------*        
036900*   REGLE 4 (BATCH FLOW) - TRI STABLE PAR DATE PUIS PAR NUMERO            
037000*   DE SEQUENCE, PAR INSERTION (LE NOMBRE DE MOUVEMENTS D'UN              
037100*   MEME SYMBOLE RESTE MODESTE EN PRATIQUE)                               
037200*----------------------------------------------------------------*        
037300 400-TRIER-SYMBOLE.                                                       
037400     MOVE 2 TO IND-I                                                      
037500     PERFORM 405-INSERER THRU 405-EXIT                                    
037600        UNTIL IND-I > SYM-NB-TXN (IND-SYM)                                
037700     .                                                                    
037800 400-EXIT.                                                                
037900     EXIT.                                                                
038000*----------------------------------------------------------------*        
038100 405-INSERER.                                                             
038200     MOVE W-TXNS-LIGNE (IND-I) TO W-TXN-ELEMENT                           
038300     MOVE IND-I TO IND-J                                                  
038400     PERFORM 406-DECALER THRU 406-EXIT                                    
038500        UNTIL IND-J < 2                                                   
038600     MOVE W-TXN-ELEMENT TO W-TXNS-LIGNE (IND-J)                           
038700     ADD 1 TO IND-I                                                       
038800     .                                                                    
038900 405-EXIT.                                                                
039000     EXIT.                                                                
039100*----------------------------------------------------------------*        
039200 406-DECALER.                                                             
039300     IF CANTS-DATE-R (IND-J - 1) > CANTE-DATE-R                           
039400        OR (CANTS-DATE-R (IND-J - 1) = CANTE-DATE-R                       
039500            AND CANTS-SEQUENCE (IND-J - 1) > CANTE-SEQUENCE)              
039600        MOVE W-TXNS-LIGNE (IND-J - 1) TO W-TXNS-LIGNE (IND-J)             
039700        SUBTRACT 1 FROM IND-J                                             
039800     ELSE                                                                 
039900        MOVE 1 TO IND-J                                                   
040000     END-IF                                                               
040100     .                                                                    
040200 406-EXIT.                                                                
040300     EXIT.                                                                
040400*----------------------------------------------------------------*        
040500 520-CUMULER-TOTAUX.                                                      
040600     ADD CANSM-TOTAL-PLUS-VALUE (IND-SYM)                                 
040700                         TO CANRS-TOTAL-PLUS-VALUE                        
040800     ADD CANSM-SOLDE-PRIX-REVIENT (IND-SYM)                               
040900                         TO CANRS-TOTAL-PRIX-ACQUIS                       
041000     ADD CANSM-TOTAL-CESSIONS (IND-SYM)                                   
041100                         TO CANRS-TOTAL-PRIX-CESSION                      
041200     MOVE W-NB-SYMBOLES  TO CANRS-NB-SYMBOLES                             
041300     .                                                                    
041400*----------------------------------------------------------------*        
041500*   TEMOIN DE SENS DE LA PLUS-VALUE (CF. XCANSUM) - A POSITIONNER         
041600*   AVANT ECRITURE DE L'ARTICLE SUR CANSYNT (TK20-0031).                  
041700*----------------------------------------------------------------*        
041800 505-POSITIONNER-SENS.                                                    
041900     IF CANSM-TOTAL-PLUS-VALUE (IND-SYM) > ZERO                           
042000        MOVE 'G' TO CANSM-SENS-PLUS-VALUE (IND-SYM)                       
042100     ELSE                                                                 
042200        IF CANSM-TOTAL-PLUS-VALUE (IND-SYM) < ZERO                        
042300           MOVE 'P' TO CANSM-SENS-PLUS-VALUE (IND-SYM)                    
042400        ELSE                                                              
042500           MOVE 'N' TO CANSM-SENS-PLUS-VALUE (IND-SYM)                    
042600        END-IF                                                            
042700     END-IF                                                               
042800     .                                                                    
042900*----------------------------------------------------------------*        
043000 510-ECRIRE-SYMBOLE.                                                      
043100     MOVE CANSM-REC (IND-SYM) TO CANSM-REC-OUT                            
043200     WRITE CANSM-REC-OUT                                                  
043300     .                                                                    
043400*----------------------------------------------------------------*        
043500 530-IMPRIMER-LIGNE.                                                      
043600     MOVE SPACES TO CANLIST-REC                                           
043700     MOVE CANSM-SYMBOLE (IND-SYM)         TO CL-SYMBOLE                   
043800     MOVE CANSM-SOLDE-QUANTITE (IND-SYM)  TO CL-HOLDINGS                  
043900     MOVE CANSM-SOLDE-PRIX-REVIENT (IND-SYM) TO CL-COUT                   
044000     MOVE CANSM-TOTAL-CESSIONS (IND-SYM)  TO CL-CESSIONS                  
044100     MOVE CANSM-TOTAL-PLUS-VALUE (IND-SYM) TO CL-PLUS-VALUE               
044200     MOVE CANSM-SENS-PLUS-VALUE (IND-SYM) TO CL-SENS                      
044300     WRITE CANLIST-REC                                                    
044400     .                                                                    
044500*----------------------------------------------------------------*        
044600 900-ECRIRE-RESULTAT.                                                     
044700     MOVE W-RESULT-REC TO CANRS-REC-OUT                                   
044800     WRITE CANRS-REC-OUT                                                  
044900     .                                                                    
045000*----------------------------------------------------------------*        
045100 910-IMPRIMER-TOTAL.                                                      
045200     MOVE SPACES TO CANLIST-TOTAL-REC                                     
045300     MOVE 'TOTAL GENERAL'                 TO CT-LIBELLE                   
045400     MOVE CANRS-TOTAL-PRIX-ACQUIS          TO CT-COUT                     
045500     MOVE CANRS-TOTAL-PRIX-CESSION         TO CT-CESSIONS                 
045600     MOVE CANRS-TOTAL-PLUS-VALUE           TO CT-PLUS-VALUE               
045700     WRITE CANLIST-REC                                                    
045800     .                                                                    
045900*----------------------------------------------------------------*        
046000 999-ANOMALIE.                                                            
046100     MOVE 16 TO RETURN-CODE                                               
046200     PERFORM 190-FERMER-FICHIERS                                          
046300     STOP RUN.                                                            
