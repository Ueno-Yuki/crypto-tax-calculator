000100*****************************************************************         
000200*   COPY XCANTXN                                                *         
000300*   ARTICLE MOUVEMENT (ACQUISITION OU CESSION) D'ACTIFS         *         
000400*   NUMERIQUES - UN ENREGISTREMENT PAR MOUVEMENT EN ENTREE      *         
000500*   DU LOT DE CALCUL DE LA PLUS-VALUE (METHODE DU PRIX MOYEN    *         
000600*   PONDERE - PMP).                                             *         
000700*                                                                *        
000800*   APPEL :  COPY XCANTXN REPLACING 'X' BY 'CANTX'.             *         
000900*****************************************************************         
001000*   20/03/19 BP TK19-0112 CREATION POUR LE LOT ACTIFS NUM.      *         
001100*   14/01/20 BP TK20-0031 AJOUT DES CODES 88 DE TYPE MOUVEMENT. *         
001200*****************************************************************         
001300 05  X-TYPE               PIC X(07).                                      
001400*       TYPE DE MOUVEMENT TEL QUE SAISI (ACHAT/CESSION/                   
001500*       ENVOI/RECEPTION) - MAJUSCULE IMPOSEE PAR 050-NORMALISER.          
001600 05  X-SYMBOLE            PIC X(10).                                      
001700*       CODE DE LA CRYPTO-MONNAIE (BTC, ETH, ...).                        
001800 05  X-QUANTITE           PIC S9(10)V9(08) COMP-3.                        
001900*       QUANTITE DE L'ACTIF NUMERIQUE MOUVEMENTEE - TOUJOURS              
002000*       POSITIVE EN ENTREE.                                               
002100 05  X-COURS-JPY          PIC S9(10)V9(08) COMP-3.                        
002200*       COURS UNITAIRE EN YENS JAPONAIS AU MOMENT DU MOUVEMENT -          
002300*       ZERO SI NON RENSEIGNE PAR LE SITE DE L'EPARGNANT.                 
002400 05  X-DATE.                                                              
002500     10  X-DATE-AAAA      PIC 9(04).                                      
002600     10  X-DATE-MM        PIC 9(02).                                      
002700     10  X-DATE-JJ        PIC 9(02).                                      
002800 05  X-DATE-R REDEFINES X-DATE PIC 9(08).                                 
002900*       VUE NUMERIQUE UNIQUE DE LA DATE - SERT DE CLE DE TRI.             
003000 05  X-SEQUENCE           PIC 9(04).                                      
003100*       RANG DU MOUVEMENT DANS LE FICHIER D'ORIGINE - DEPARTAGE           
003200*       LES MOUVEMENTS DE MEME DATE (TRI STABLE).                         
003300 05  X-TYPE-CODE          PIC 9(01).                                      
003400     88  X-IS-ACHAT           VALUE 1.                                    
003500     88  X-IS-CESSION         VALUE 2.                                    
003600     88  X-IS-ENVOI           VALUE 3.                                    
003700     88  X-IS-RECEPTION       VALUE 4.                                    
003800     88  X-IS-INCONNU         VALUE 9.                                    
003900*       CODE INTERNE POSITIONNE PAR 050-NORMALISER-TYPE - NE              
004000*       FIGURE PAS SUR LE FICHIER D'ORIGINE, RECALCULE A CHAQUE           
004100*       LECTURE.                                                          
004200 05  X-TYPE-CODE-R REDEFINES X-TYPE-CODE PIC X(01).                       
004300*       VUE ALPHABETIQUE DU CODE TYPE POUR LES DISPLAY DE MISE            
004400*       AU POINT.                                                         
004500 05  FILLER               PIC X(50).                                      
004600*       RESERVE EXTENSION FUTURE (ANCIEN EMPLACEMENT PREVU POUR           
004700*       LE HASH DE PORTEFEUILLE - JAMAIS UTILISE EN PRODUCTION).          
