000100*****************************************************************         
000200*   COPY XCANRES                                                *         
000300*   ARTICLE DE TOTAUX GENERAUX DU LOT - UN SEUL ENREGISTREMENT  *         
000400*   PAR EXECUTION, CUMULANT TOUS LES SYMBOLES TRAITES.          *         
000500*                                                                *        
000600*   APPEL :  COPY XCANRES REPLACING 'X' BY 'CANRS'.             *         
000700*****************************************************************         
000800*   20/03/19 BP TK19-0112 CREATION POUR LE LOT ACTIFS NUM.      *         
000900*   11/06/21 BP TK21-0204 AJOUT DE LA DATE DE TRAITEMENT ET DU  *         
001000*            COMPTE DE SYMBOLES POUR LE POINTAGE COMPTABLE.     *         
001100*****************************************************************         
001200 05  X-TOTAL-PLUS-VALUE   PIC S9(12)V9(08) COMP-3.                        
001300*       CUMUL, TOUS SYMBOLES CONFONDUS, DE CANSM-TOTAL-PLUS-              
001400*       VALUE (520-CUMULER-TOTAUX).                                       
001500 05  X-TOTAL-PRIX-ACQUIS  PIC S9(12)V9(08) COMP-3.                        
001600*       CUMUL, TOUS SYMBOLES CONFONDUS, DE CANSM-SOLDE-PRIX-              
001700*       REVIENT (REPRISE TELLE QUELLE DE LA SOURCE D'ORIGINE,             
001800*       QUI REUTILISE LE CHAMP PRIX DE REVIENT RESTANT COMME              
001900*       "TOTAL PRIX D'ACQUISITION" DANS SON RESULTAT DE LOT).             
002000 05  X-TOTAL-PRIX-CESSION PIC S9(12)V9(08) COMP-3.                        
002100*       CUMUL, TOUS SYMBOLES CONFONDUS, DE CANSM-TOTAL-CESSIONS.          
002200 05  X-NB-SYMBOLES        PIC 9(04) COMP.                                 
002300*       NOMBRE DE SYMBOLES DISTINCTS TRAITES PAR LE LOT.                  
002400 05  X-DATE-TRAITEMENT.                                                   
002500     10  X-DT-AAAA        PIC 9(04).                                      
002600     10  X-DT-MM          PIC 9(02).                                      
002700     10  X-DT-JJ          PIC 9(02).                                      
002800 05  X-DATE-TRAITEMENT-R REDEFINES X-DATE-TRAITEMENT PIC 9(08).           
002900*       DATE SYSTEME DU TRAITEMENT (ACCEPT FROM DATE EN 000-              
003000*       INITIALISER) - INFORMATION DE POINTAGE, HORS CALCUL.              
003100 05  FILLER               PIC X(30).                                      
003200*       RESERVE EXTENSION FUTURE.                                         
