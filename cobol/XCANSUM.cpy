000100*****************************************************************         
000200*   COPY XCANSUM                                                *         
000300*   ARTICLE DE SYNTHESE PAR SYMBOLE - UN ENREGISTREMENT PAR     *         
000400*   CRYPTO-MONNAIE DISTINCTE RENCONTREE DANS LE LOT, DANS       *         
000500*   L'ORDRE DE PREMIERE APPARITION AU FICHIER D'ENTREE.         *         
000600*                                                                *        
000700*   APPEL :  COPY XCANSUM REPLACING 'X' BY 'CANSM'.             *         
000800*****************************************************************         
000900*   20/03/19 BP TK19-0112 CREATION POUR LE LOT ACTIFS NUM.      *         
001000*   03/02/20 BP TK20-0031 AJOUT DU COMPTEUR DE MOUVEMENTS ET    *         
001100*            DU TEMOIN DE SENS DE LA PLUS-VALUE.                *         
001200*****************************************************************         
001300 05  X-SYMBOLE            PIC X(10).                                      
001400*       CODE DE LA CRYPTO-MONNAIE (BTC, ETH, ...).                        
001500 05  X-SOLDE-QUANTITE     PIC S9(10)V9(08) COMP-3.                        
001600*       QUANTITE RESTANT EN PORTEFEUILLE APRES LE DERNIER                 
001700*       MOUVEMENT TRAITE - PLANCHONNEE A ZERO (130-PURGER).               
001800 05  X-SOLDE-PRIX-REVIENT PIC S9(12)V9(08) COMP-3.                        
001900*       PRIX DE REVIENT (BASE PMP) DE LA QUANTITE RESTANTE -              
002000*       PLANCHONNE A ZERO AU MEME TITRE QUE LE SOLDE.                     
002100 05  X-TOTAL-CESSIONS     PIC S9(12)V9(08) COMP-3.                        
002200*       CUMUL DES PRIX DE CESSION (EN YENS) DE TOUTES LES                 
002300*       DISPOSITIONS (CESSION/ENVOI) DE CE SYMBOLE.                       
002400 05  X-TOTAL-PLUS-VALUE   PIC S9(12)V9(08) COMP-3.                        
002500*       CUMUL DE LA PLUS (OU MOINS) VALUE REALISEE SUR CE                 
002600*       SYMBOLE - PEUT ETRE NEGATIF (MOINS-VALUE).                        
002700 05  X-SENS-PLUS-VALUE    PIC X(01).                                      
002800     88  X-IS-PLUS-VALUE      VALUE 'G'.                                  
002900     88  X-IS-MOINS-VALUE     VALUE 'P'.                                  
003000     88  X-IS-NEUTRE          VALUE 'N'.                                  
003100*       TEMOIN EDITE PAR 530-IMPRIMER-LIGNE A PARTIR DU SIGNE             
003200*       DE X-TOTAL-PLUS-VALUE - NE PARTICIPE PAS AU CALCUL.               
003300 05  X-NB-MOUVEMENTS      PIC 9(04) COMP.                                 
003400*       NOMBRE DE MOUVEMENTS LUS POUR CE SYMBOLE (TOUS TYPES              
003500*       CONFONDUS) - INFORMATION DE CONTROLE UNIQUEMENT.                  
003600 05  FILLER               PIC X(32).                                      
003700*       RESERVE EXTENSION FUTURE.                                         
