000100*****************************************************************         
000200*   PROGRAMME EFICANPM                                          *         
000300*   LANGAGE COBOL                                               *         
000400*                                                                *        
000500*   SOUS-PROGRAMME DE CALCUL DE LA PLUS-VALUE DE CESSION        *         
000600*   D'UN SEUL SYMBOLE PAR LA METHODE DU PRIX MOYEN PONDERE      *         
000700*   (PMP) - APPELE PAR EFICANLT POUR CHAQUE CRYPTO-MONNAIE      *         
000800*   DISTINCTE, SUR SA LISTE DE MOUVEMENTS DEJA TRIEE.            *        
000900*****************************************************************         
001000 IDENTIFICATION DIVISION.                                                 
001100*----------------------------------------------------------------*        
001200 PROGRAM-ID. EFICANPM.                                                    
001300 AUTHOR. B. PELLETIER.                                                    
001400 INSTALLATION. DGFIP - CENTRE INFORMATIQUE EFI.                           
001500 DATE-WRITTEN. 02/04/87.                                                  
001600 DATE-COMPILED.                                                           
001700 SECURITY. DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.                    
001800*----------------------------------------------------------------*        
001900*   HISTORIQUE DES MODIFICATIONS                                *         
002000*   -----------------------------                                *        
002100*   02/04/87 BP        CREATION - MOTEUR PMP CESSIONS DE         *        
002200*            VALEURS MOBILIERES (APPELE PAR CTXTA3B).           *         
002300*   27/02/90 BP        CORRECTION DU CALCUL QUAND LE PRIX DE     *        
002400*            REVIENT UNITAIRE EST NUL (DIVISION PAR ZERO).      *         
002500*   11/03/93 JLR       HARMONISATION DES LIBELLES AVEC EFITA3N8. *        
002600*   15/01/98 MCD       PASSAGE AN 2000 - AUCUN CHAMP DATE DANS   *        
002700*            CE SOUS-PROGRAMME, RAS.                             *        
002800*   22/06/99 MCD       RECETTE AN 2000 - AUCUNE ANOMALIE.        *        
002900*   TK19-0112                                                    *        
003000*   20/03/19 BP        REPRISE DU MOTEUR PMP VALEURS MOBILIERES  *        
003100*            POUR LA TAXATION DES CESSIONS D'ACTIFS NUMERIQUES   *        
003200*            (ART. 150 VH BIS CGI) - LE PRIX DE REVIENT UNITAIRE *        
003300*            DEVIENT LE "PRIX MOYEN PONDERE D'ACQUISITION" ET LA *        
003400*            QUANTITE REMPLACE LE NOMBRE DE TITRES.              *        
003500*   TK19-0112                                                    *        
003600*   04/04/19 BP        AJOUT DES TYPES ENVOI ET RECEPTION,       *        
003700*            TRAITES COMME CESSION ET ACQUISITION.               *        
003800*   TK20-0031                                                    *        
003900*   14/01/20 BP        LE PRIX MOYEN PONDERE EST DESORMAIS       *        
004000*            ARRONDI (ROUNDED) A 8 DECIMALES - AUPARAVANT        *        
004100*            TRONQUE, CE QUI DERIVAIT SUR LES GROS PORTEFEUILLES.*        
004200*   TK23-0077                                                    *        
004300*   17/02/23 SG        PLANCHER A ZERO DU SOLDE ET DU PRIX DE    *        
004400*            REVIENT APRES UNE CESSION QUASI TOTALE (L'ARRONDI   *        
004500*            DU PRIX MOYEN POUVAIT LAISSER UN RESIDU NEGATIF).   *        
004600*****************************************************************         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS MAJUSCULES IS 'A' THRU 'Z'.                                    
005200 INPUT-OUTPUT SECTION.                                                    
005300*----------------------------------------------------------------*        
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
005700 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
005800-    'VARS START:17/02/2311:02:47SGUERIN       EFICANPM 0000300003        
005900-    'EFI.PRD.PGM                                 SLAT VARS END'.         
006000 01  SLATVARS-CHAMPS REDEFINES SLATVARS.                                  
006100     05  FILLER             PIC X(11).                                    
006200     05  SV-DATE-COMPIL     PIC X(08).                                    
006300     05  SV-HEURE-COMPIL    PIC X(08).                                    
006400     05  FILLER             PIC X(95).                                    
006500*                                                                         
006600 01  VERSION PIC X(23) VALUE 'EFICANPM 03 DU 17/02/23'.                   
006700*                                                                         
006800*   COMPTEURS ET INDICATEURS                                              
006900*   --------------------------                                            
007000 77  IND-MVT                PIC S9(04) BINARY VALUE ZERO.                 
007100 77  W-NB-MOUVEMENTS-SAUT   PIC 9(04) COMP VALUE ZERO.                    
007200*       NOMBRE DE CESSIONS IGNOREES FAUTE DE SOLDE (REGLE 4).             
007300*                                                                         
007400*   ZONES DE TRAVAIL DU CALCUL PMP                                        
007500*   ---------------------------------                                     
007600 01  W-ZONES-CALCUL.                                                      
007700     05  W-PRIX-MOYEN       PIC S9(08)V9(08) COMP-3.                      
007800*           PRIX MOYEN PONDERE UNITAIRE DE LA QUANTITE EN                 
007900*           PORTEFEUILLE AU MOMENT DE LA CESSION (REGLE 4,                
008000*           SEULE DIVISION ARRONDIE DU PROGRAMME - REGLE 6).              
008100     05  W-PRIX-REVIENT-CESSION PIC S9(12)V9(08) COMP-3.                  
008200*           PART DU PRIX DE REVIENT ATTRIBUEE A LA QUANTITE               
008300*           CEDEE (QUANTITE CEDEE X PRIX MOYEN PONDERE).                  
008400     05  W-PRODUIT-CESSION  PIC S9(12)V9(08) COMP-3.                      
008500*           PRODUIT DE LA CESSION AU COURS DU JOUR (QUANTITE              
008600*           CEDEE X COURS).                                               
008700     05  W-PRIX-MOYEN-R REDEFINES W-PRIX-MOYEN                            
008800                         PIC X(09).                                       
008900*           VUE OCTET PAR OCTET DU PRIX MOYEN COMPACTE,                   
009000*           RESERVEE AUX VIDAGES DE MISE AU POINT.                        
009100     05  W-PRODUIT-CESSION-R REDEFINES W-PRODUIT-CESSION                  
009200                              PIC X(11).                                  
009300*           VUE OCTET PAR OCTET DU PRODUIT DE CESSION COMPACTE,           
009400*           RESERVEE AUX VIDAGES DE MISE AU POINT.                        
009500     05  FILLER              PIC X(06).                                   
009600*----------------------------------------------------------------*        
009700 LINKAGE SECTION.                                                         
009800 01  LK-TXN-SYMBOLE.                                                      
009900     05  LK-TXN-LIGNE OCCURS 1500 TIMES.                                  
010000         COPY XCANTXN REPLACING 'X' BY 'CANTS'.                           
010100 01  LK-NB-MOUVEMENTS       PIC 9(04) COMP.                               
010200 01  LK-SYM-SUMMARY.                                                      
010300     COPY XCANSUM REPLACING 'X' BY 'CANSM'.                               
010400*----------------------------------------------------------------*        
010500 PROCEDURE DIVISION USING LK-TXN-SYMBOLE                                  
010600                          LK-NB-MOUVEMENTS                                
010700                          LK-SYM-SUMMARY.                                 
010800*----------------------------------------------------------------*        
010900 000-DEBUT-CALCUL.                                                        
011000     MOVE ZERO TO CANSM-SOLDE-QUANTITE                                    
011100     MOVE ZERO TO CANSM-SOLDE-PRIX-REVIENT                                
011200     MOVE ZERO TO CANSM-TOTAL-CESSIONS                                    
011300     MOVE ZERO TO CANSM-TOTAL-PLUS-VALUE                                  
011400     MOVE ZERO TO W-NB-MOUVEMENTS-SAUT                                    
011500     MOVE LK-NB-MOUVEMENTS TO CANSM-NB-MOUVEMENTS                         
011600     PERFORM 100-TRAITER-LIGNE THRU 100-EXIT                              
011700        VARYING IND-MVT FROM 1 BY 1                                       
011800           UNTIL IND-MVT > LK-NB-MOUVEMENTS                               
011900     EXIT PROGRAM.                                                        
012000*----------------------------------------------------------------*        
012100*   AIGUILLAGE SUR LE CODE TYPE (NORMALISE PAR L'APPELANT EN              
012200*   050-NORMALISER-TYPE) - REGLE 5 : UN TYPE NON RECONNU N'A              
012300*   AUCUNE INCIDENCE SUR LES CUMULS, SANS SIGNALEMENT.                    
012400*----------------------------------------------------------------*        
012500 100-TRAITER-LIGNE.                                                       
012600     EVALUATE TRUE                                                        
012700        WHEN CANTS-IS-ACHAT (IND-MVT)                                     
012800           PERFORM 110-TYPE-ACQUISITION THRU 110-EXIT                     
012900        WHEN CANTS-IS-RECEPTION (IND-MVT)                                 
013000           PERFORM 110-TYPE-ACQUISITION THRU 110-EXIT                     
013100        WHEN CANTS-IS-CESSION (IND-MVT)                                   
013200           PERFORM 120-TYPE-DISPOSITION THRU 120-EXIT                     
013300        WHEN CANTS-IS-ENVOI (IND-MVT)                                     
013400           PERFORM 120-TYPE-DISPOSITION THRU 120-EXIT                     
013500        WHEN OTHER                                                        
013600           CONTINUE                                                       
013700     END-EVALUATE                                                         
013800     .                                                                    
013900 100-EXIT.                                                                
014000     EXIT.                                                                
014100*----------------------------------------------------------------*        
014200*   REGLE 3 - ACQUISITION (ACHAT OU RECEPTION) : LA QUANTITE ET           
014300*   SON COUT D'ACQUISITION (COURS MANQUANT = ZERO, REGLE 2)               
014400*   VIENNENT EN AUGMENTATION DU SOLDE, SANS PLUS-VALUE.                   
014500*----------------------------------------------------------------*        
014600 110-TYPE-ACQUISITION.                                                    
014700     ADD CANTS-QUANTITE (IND-MVT) TO CANSM-SOLDE-QUANTITE                 
014800     COMPUTE CANSM-SOLDE-PRIX-REVIENT =                                   
014900             CANSM-SOLDE-PRIX-REVIENT +                                   
015000             (CANTS-QUANTITE (IND-MVT) *                                  
015100              CANTS-COURS-JPY (IND-MVT))                                  
015200     .                                                                    
015300 110-EXIT.                                                                
015400     EXIT.                                                                
015500*----------------------------------------------------------------*        
015600*   REGLE 4 - DISPOSITION (CESSION OU ENVOI) : SI LE SOLDE N'EST          
015700*   PAS POSITIF LE MOUVEMENT EST IGNORE (RIEN A CEDER) ; SINON            
015800*   LE PRIX MOYEN PONDERE EST RECALCULE (SEULE DIVISION ARRONDIE          
015900*   DU PROGRAMME, REGLE 6), PUIS LA QUOTE-PART DE PRIX DE                 
016000*   REVIENT ET LE PRODUIT DE CESSION SONT DETERMINES ET LES               
016100*   CUMULS MIS A JOUR.                                                    
016200*----------------------------------------------------------------*        
016300 120-TYPE-DISPOSITION.                                                    
016400     IF CANSM-SOLDE-QUANTITE NOT > ZERO                                   
016500        ADD 1 TO W-NB-MOUVEMENTS-SAUT                                     
016600        GO TO 120-EXIT                                                    
016700     END-IF                                                               
016800     COMPUTE W-PRIX-MOYEN ROUNDED =                                       
016900             CANSM-SOLDE-PRIX-REVIENT / CANSM-SOLDE-QUANTITE              
017000     COMPUTE W-PRIX-REVIENT-CESSION =                                     
017100             CANTS-QUANTITE (IND-MVT) * W-PRIX-MOYEN                      
017200     COMPUTE W-PRODUIT-CESSION =                                          
017300             CANTS-QUANTITE (IND-MVT) * CANTS-COURS-JPY (IND-MVT)         
017400     SUBTRACT CANTS-QUANTITE (IND-MVT) FROM CANSM-SOLDE-QUANTITE          
017500     SUBTRACT W-PRIX-REVIENT-CESSION FROM CANSM-SOLDE-PRIX-REVIENT        
017600     ADD W-PRODUIT-CESSION TO CANSM-TOTAL-CESSIONS                        
017700     COMPUTE CANSM-TOTAL-PLUS-VALUE =                                     
017800             CANSM-TOTAL-PLUS-VALUE +                                     
017900             (W-PRODUIT-CESSION - W-PRIX-REVIENT-CESSION)                 
018000     PERFORM 130-PURGER-SOLDE-NEGATIF                                     
018100     .                                                                    
018200 120-EXIT.                                                                
018300     EXIT.                                                                
018400*----------------------------------------------------------------*        
018500*   L'ARRONDI DU PRIX MOYEN PEUT LAISSER LE SOLDE LEGEREMENT              
018600*   NEGATIF SUR UNE CESSION QUASI TOTALE - SEUL LE SOLDE EST              
018700*   TESTE ; S'IL DEVIENT NEGATIF, LUI ET SON PRIX DE REVIENT              
018800*   SONT RAMENES A ZERO ENSEMBLE, DANS LE MEME IF (TK23-0077).            
018900*----------------------------------------------------------------*        
019000 130-PURGER-SOLDE-NEGATIF.                                                
019100     IF CANSM-SOLDE-QUANTITE < ZERO                                       
019200        MOVE ZERO TO CANSM-SOLDE-QUANTITE                                 
019300                     CANSM-SOLDE-PRIX-REVIENT                             
019400     END-IF                                                               
019500     .                                                                    
